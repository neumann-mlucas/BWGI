000100*****************************************************
000200*                                                   *
000300*        Bank/Account Transaction Reconciliation     *
000400*                                                   *
000500*****************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.         brrecon.
001100 author.             V B Coen.
001200 installation.       Applewood Computers.
001300 date-written.       17/03/1989.
001400 date-compiled.
001500 security.           Copyright (C) 1989-2026, Applewood
001600                      Computers Accounting System.
001700                      Distributed under the GNU General
001800                      Public License. See file COPYING.
001900*
002000*    Remarks.            Matches two extracts of the same
002100*                        underlying transactions - Side A and
002200*                        Side B - on department, value and
002300*                        counterparty, allowing dates to
002400*                        differ by up to one day either way,
002500*                        and prints a two-part reconciliation
002600*                        report showing which side each
002700*                        transaction was FOUND or is still
002800*                        MISSING against.
002900*
003000*    Called modules.     BRDATE - calendar day-serial.
003100*    Files used.
003200*                        BREXTA.  Transaction extract, Side A.
003300*                        BREXTB.  Transaction extract, Side B.
003400*                        BRRPT01. Reconciliation report (print).
003500*
003600*    Error messages used.
003700*                        BR001 - Cannot open Side A extract.
003800*                        BR002 - Cannot open Side B extract.
003900*                        BR003 - Cannot open report file.
004000*
004100* Changes:
004200* 17/03/1989 vbc -      Created - single-pass sequential
004300*                       match of the old settlement tapes,
004400*                       exact date match only.
004500* 08/11/1995 vbc -      Added the one day either way date
004600*                       tolerance after Head Office queried
004700*                       weekend-posted items failing to tie
004800*                       up.
004900* 21/09/1998 vbc - Y2K. Extract dates confirmed full CCYY-
005000*                       MM-DD on input, no windowing done
005100*                       anywhere in this program.
005200* 12/12/2025 vbc - 1.00 Rebuilt table-driven (both extracts
005300*                       loaded complete before matching) for
005400*                       the BR batch utilities sub-suite, in
005500*                       place of the old sequential-tape
005600*                       match. Calendar work moved out to
005700*                       BRDATE.
005800* 09/01/2026 vbc -      Extract table now folded in twice via
005900*                       COPY REPLACING (BRA-/BRB- prefixes)
006000*                       instead of two hand-duplicated
006100*                       layouts, so the two sides can never
006200*                       drift apart.
006300* 11/01/2026 vbc -      Corrected the candidate search - was
006400*                       taking the first Side A hit in table
006500*                       (arrival) order; now takes the
006600*                       earliest-DATED hit within the one day
006700*                       tolerance, per the settlement-desk
006800*                       write-up.
006900*
007000*************************************************************
007100*
007200* Copyright Notice.
007300* ****************
007400*
007500* This program is part of the Applewood Computers Accounting
007600* System and is Copyright (c) Vincent B Coen, 1989-2026 and
007700* later. Distributed under the GNU General Public License,
007800* version 3 and later, for personal and in-house business
007900* use. See the file COPYING for details.
008000*
008100*************************************************************
008200*
008300 environment              division.
008400*===============================
008500*
008600 configuration section.
008700 special-names.
008800     C01 is TOP-OF-FORM.
008900*
009000 input-output             section.
009100 file-control.
009200*
009300     select   BR-Extract-A-File  assign  to  "BREXTA"
009400              organization  is  line sequential
009500              file status   is  BR-Status-A.
009600*
009700     select   BR-Extract-B-File  assign  to  "BREXTB"
009800              organization  is  line sequential
009900              file status   is  BR-Status-B.
010000*
010100     select   BR-Report-File     assign  to  "BRRPT01"
010200              organization  is  line sequential
010300              file status   is  BR-Rpt-Status.
010400*
010500 data                     division.
010600*===============================
010700 file section.
010800*
010900 fd  BR-Extract-A-File
011000     label record standard.
011100 01  BR-Extract-A-Record      pic x(80).
011200*
011300 fd  BR-Extract-B-File
011400     label record standard.
011500 01  BR-Extract-B-Record      pic x(80).
011600*
011700 fd  BR-Report-File
011800     label record standard.
011900 01  BR-Report-Record         pic x(132).
012000*
012100 working-storage section.
012200*-----------------------
012300*
012400 77  Prog-Name                pic x(16)  value "brrecon (1.00)".
012500*
012600*  Side A working table - BRA- prefixed copy of the shared
012700*  extract layout.
012800*
012900 copy "wsbrtrn.cob"  replacing
013000      ==BR-Extract-Table==  by  ==BR-Extract-A-Table==
013100      ==BR-Extract-Entry==  by  ==BR-Extract-A-Entry==
013200      ==BR-Extract-Ix==     by  ==BR-Extract-A-Ix==
013300      ==BRE-Date-CCYY==     by  ==BRA-Date-CCYY==
013400      ==BRE-Date-MM==       by  ==BRA-Date-MM==
013500      ==BRE-Date-DD==       by  ==BRA-Date-DD==
013600      ==BRE-Date-Bin==      by  ==BRA-Date-Bin==
013700      ==BRE-Date==          by  ==BRA-Date==
013800      ==BRE-Day-Serial==    by  ==BRA-Day-Serial==
013900      ==BRE-Dept==          by  ==BRA-Dept==
014000      ==BRE-Value==         by  ==BRA-Value==
014100      ==BRE-Cpart==         by  ==BRA-Cpart==
014200      ==BRE-Missing==       by  ==BRA-Missing==
014300      ==BRE-Found==         by  ==BRA-Found==
014400      ==BRE-Status==        by  ==BRA-Status==
014500      ==BR-Extract-Count==  by  ==BR-Extract-A-Count==.
014600*
014700*  Side B working table - BRB- prefixed copy of the same
014800*  shared extract layout.
014900*
015000 copy "wsbrtrn.cob"  replacing
015100      ==BR-Extract-Table==  by  ==BR-Extract-B-Table==
015200      ==BR-Extract-Entry==  by  ==BR-Extract-B-Entry==
015300      ==BR-Extract-Ix==     by  ==BR-Extract-B-Ix==
015400      ==BRE-Date-CCYY==     by  ==BRB-Date-CCYY==
015500      ==BRE-Date-MM==       by  ==BRB-Date-MM==
015600      ==BRE-Date-DD==       by  ==BRB-Date-DD==
015700      ==BRE-Date-Bin==      by  ==BRB-Date-Bin==
015800      ==BRE-Date==          by  ==BRB-Date==
015900      ==BRE-Day-Serial==    by  ==BRB-Day-Serial==
016000      ==BRE-Dept==          by  ==BRB-Dept==
016100      ==BRE-Value==         by  ==BRB-Value==
016200      ==BRE-Cpart==         by  ==BRB-Cpart==
016300      ==BRE-Missing==       by  ==BRB-Missing==
016400      ==BRE-Found==         by  ==BRB-Found==
016500      ==BRE-Status==        by  ==BRB-Status==
016600      ==BR-Extract-Count==  by  ==BR-Extract-B-Count==.
016700*
016800 copy "wsbrrpt.cob".
016900*
017000*  Working copy of one input line, unstrung field by field -
017100*  both extracts share this shape (Date,Dept,Value,Cpart).
017200*
017300 01  WS-Raw-Line               pic x(80).
017400 01  WS-Unstring-Fields.
017500     03  WS-Fld-Date           pic x(10).
017600     03  WS-Fld-Dept           pic x(20).
017700     03  WS-Fld-Value          pic x(12).
017800     03  WS-Fld-Cpart          pic x(20).
017900     03  filler                pic x(18).
018000*
018100 01  BRDATE-Linkage.
018200     03  BD-CCYY               pic 9(4).
018300     03  BD-MM                 pic 9(2).
018400     03  BD-DD                 pic 9(2).
018500     03  BD-Day-Serial         pic 9(7)   comp.
018600 01  filler  redefines  BRDATE-Linkage.
018700     03  BD-Full-Date          pic 9(8).
018800     03  filler                pic 9(7).
018900*
019000 01  WS-File-Statuses.
019100     03  BR-Status-A           pic xx.
019200     03  BR-Status-B           pic xx.
019300 01  filler  redefines  WS-File-Statuses.
019400     03  BR-Status-Tab         pic xx  occurs 2.
019500 01  BR-Rpt-Status             pic xx.
019600*
019700 01  WS-EOF-Sw                 pic x      value "N".
019800     88  WS-EOF                value "Y".
019900*
020000 01  WS-In-Tol-Sw              pic x      value "N".
020100     88  WS-In-Tolerance       value "Y".
020200*
020300 01  WS-Diff-Days              pic s9(4)  comp.
020400*
020500*  Best candidate seen so far for the current B entry - kept as
020600*  a Side A table subscript, zero until a candidate is found;
020700*  updated only when a later scan hit has an earlier date, so a
020800*  tie on date keeps whichever candidate arrived first.
020900*
021000 01  WS-Best-A-Ix              pic 9(4)   comp.
021100*
021200*  Breaks the decimal-text value field (e.g. "16.00" or
021300*  "-49.99") apart at the point, so a plain implied-decimal
021400*  MOVE can build the COMP-3 amount - no FUNCTION NUMVAL
021500*  in this shop's compiler.
021600*
021700 01  WS-Value-Parse.
021800     03  WS-Val-Whole-Txt      pic x(09).
021900     03  WS-Val-Frac-Txt       pic x(02).
022000 77  WS-Val-Whole-Num          pic 9(7).
022100 77  WS-Val-Frac-Num           pic 9(2).
022200 77  WS-Val-Neg-Sw             pic x  value "N".
022300     88  WS-Val-Negative       value "Y".
022400 77  WS-Parsed-Value           pic s9(7)v99  comp-3.
022500*
022600 01  BR-Errors.
022700     03  BR001   pic x(40) value
022800         "BR001 Cannot open Side A extract file".
022900     03  BR002   pic x(40) value
023000         "BR002 Cannot open Side B extract file".
023100     03  BR003   pic x(40) value
023200         "BR003 Cannot open report file".
023300*
023400 procedure  division.
023500*====================
023600*
023700 aa000-Main-Para.
023800     display  Prog-Name  " Starting".
023900*
024000     open     output  BR-Report-File.
024100     if       BR-Rpt-Status not = "00"
024200              display  BR003
024300              go to  aa000-Exit.
024400*
024500     perform  ba000-Load-Extract-A-Para  thru  ba000-Exit.
024600     perform  bb000-Load-Extract-B-Para  thru  bb000-Exit.
024700*
024800     perform  ca000-Match-Transactions-Para  thru  ca000-Exit.
024900*
025000     perform  da000-Write-Report-Para  thru  da000-Exit.
025100*
025200     close    BR-Report-File.
025300     display  Prog-Name  " Ended - "
025400              BR-Extract-A-Count  " A recs / "
025500              BR-Extract-B-Count  " B recs - statuses "
025600              BR-Status-Tab (1)  "/"  BR-Status-Tab (2).
025700*
025800 aa000-Exit.
025900     goback.
026000*
026100*    Side A extract - straight load, arrival order preserved.
026200*    Each comma-delimited line is Date,Dept,Value,Cpart.
026300*
026400 ba000-Load-Extract-A-Para.
026500     open     input  BR-Extract-A-File.
026600     if       BR-Status-A not = "00"
026700              display  BR001
026800              close  BR-Report-File
026900              goback.
027000*
027100     move     zero  to  BR-Extract-A-Count.
027200     move     "N"  to  WS-EOF-Sw.
027300*
027400     perform  ca100-Read-Extract-A-Para  thru  ca100-Exit
027500              until  WS-EOF.
027600*
027700     close    BR-Extract-A-File.
027800*
027900 ba000-Exit.
028000     exit.
028100*
028200 ca100-Read-Extract-A-Para.
028300     read     BR-Extract-A-File
028400              at end
028500                 set  WS-EOF  to  true
028600                 go to  ca100-Exit
028700              not at end
028800                 add  1  to  BR-Extract-A-Count
028900                 move  BR-Extract-A-Record  to  WS-Raw-Line
029000                 perform  za000-Unstring-Line-Para
029100                          thru  za000-Exit
029200                 perform  zb000-Store-A-Entry-Para
029300                          thru  zb000-Exit
029400     end-read.
029500*
029600 ca100-Exit.
029700     exit.
029800*
029900*    Side B extract - same shape, own arrival order and table.
030000*
030100 bb000-Load-Extract-B-Para.
030200     open     input  BR-Extract-B-File.
030300     if       BR-Status-B not = "00"
030400              display  BR002
030500              close  BR-Report-File
030600              goback.
030700*
030800     move     zero  to  BR-Extract-B-Count.
030900     move     "N"  to  WS-EOF-Sw.
031000*
031100     perform  cb100-Read-Extract-B-Para  thru  cb100-Exit
031200              until  WS-EOF.
031300*
031400     close    BR-Extract-B-File.
031500*
031600 bb000-Exit.
031700     exit.
031800*
031900 cb100-Read-Extract-B-Para.
032000     read     BR-Extract-B-File
032100              at end
032200                 set  WS-EOF  to  true
032300                 go to  cb100-Exit
032400              not at end
032500                 add  1  to  BR-Extract-B-Count
032600                 move  BR-Extract-B-Record  to  WS-Raw-Line
032700                 perform  za000-Unstring-Line-Para
032800                          thru  za000-Exit
032900                 perform  zc000-Store-B-Entry-Para
033000                          thru  zc000-Exit
033100     end-read.
033200*
033300 cb100-Exit.
033400     exit.
033500*
033600*    Splits one comma-delimited extract line, held in
033700*    WS-Raw-Line, into the four working fields shared by
033800*    both sides.
033900*
034000 za000-Unstring-Line-Para.
034100     unstring  WS-Raw-Line  delimited  by  ","
034200               into  WS-Fld-Date  WS-Fld-Dept
034300                     WS-Fld-Value  WS-Fld-Cpart.
034400*
034500 za000-Exit.
034600     exit.
034700*
034800*    Turns the decimal-text amount just unstrung into a
034900*    COMP-3 value in WS-Parsed-Value.
035000*
035100 za050-Parse-Value-Para.
035200     move     "N"  to  WS-Val-Neg-Sw.
035300     move     spaces  to  WS-Val-Whole-Txt  WS-Val-Frac-Txt.
035400     unstring  WS-Fld-Value  delimited by  "."
035500               into  WS-Val-Whole-Txt  WS-Val-Frac-Txt.
035600     if       WS-Val-Whole-Txt (1:1) = "-"
035700              move  "Y"  to  WS-Val-Neg-Sw
035800              move  WS-Val-Whole-Txt (2:8)  to  WS-Val-Whole-Num
035900     else
036000              move  WS-Val-Whole-Txt        to  WS-Val-Whole-Num
036100     end-if.
036200     move     WS-Val-Frac-Txt  to  WS-Val-Frac-Num.
036300     compute  WS-Parsed-Value  =  WS-Val-Whole-Num +
036400                                  (WS-Val-Frac-Num / 100).
036500     if       WS-Val-Negative
036600              compute  WS-Parsed-Value  =  zero - WS-Parsed-Value.
036700*
036800 za050-Exit.
036900     exit.
037000*
037100 zb000-Store-A-Entry-Para.
037200     set      BR-Extract-A-Ix  to  BR-Extract-A-Count.
037300     perform  za050-Parse-Value-Para  thru  za050-Exit.
037400     move     WS-Fld-Date   to  BRA-Date  (BR-Extract-A-Ix).
037500     move     WS-Fld-Dept   to  BRA-Dept  (BR-Extract-A-Ix).
037600     move     WS-Parsed-Value  to  BRA-Value (BR-Extract-A-Ix).
037700     move     WS-Fld-Cpart  to  BRA-Cpart (BR-Extract-A-Ix).
037800     move     " MISSING"    to  BRA-Status(BR-Extract-A-Ix).
037900     move     BRA-Date-CCYY (BR-Extract-A-Ix)  to  BD-CCYY.
038000     move     BRA-Date-MM   (BR-Extract-A-Ix)  to  BD-MM.
038100     move     BRA-Date-DD   (BR-Extract-A-Ix)  to  BD-DD.
038200     call     "brdate"  using  BRDATE-Linkage.
038300     move     BD-Day-Serial to  BRA-Day-Serial(BR-Extract-A-Ix).
038400     move     BD-Full-Date  to  BRA-Date-Bin   (BR-Extract-A-Ix).
038500*
038600 zb000-Exit.
038700     exit.
038800*
038900 zc000-Store-B-Entry-Para.
039000     set      BR-Extract-B-Ix  to  BR-Extract-B-Count.
039100     perform  za050-Parse-Value-Para  thru  za050-Exit.
039200     move     WS-Fld-Date   to  BRB-Date  (BR-Extract-B-Ix).
039300     move     WS-Fld-Dept   to  BRB-Dept  (BR-Extract-B-Ix).
039400     move     WS-Parsed-Value  to  BRB-Value (BR-Extract-B-Ix).
039500     move     WS-Fld-Cpart  to  BRB-Cpart (BR-Extract-B-Ix).
039600     move     " MISSING"    to  BRB-Status(BR-Extract-B-Ix).
039700     move     BRB-Date-CCYY (BR-Extract-B-Ix)  to  BD-CCYY.
039800     move     BRB-Date-MM   (BR-Extract-B-Ix)  to  BD-MM.
039900     move     BRB-Date-DD   (BR-Extract-B-Ix)  to  BD-DD.
040000     call     "brdate"  using  BRDATE-Linkage.
040100     move     BD-Day-Serial to  BRB-Day-Serial(BR-Extract-B-Ix).
040200     move     BD-Full-Date  to  BRB-Date-Bin   (BR-Extract-B-Ix).
040300*
040400 zc000-Exit.
040500     exit.
040600*
040700*    Matching - walked in Side B arrival order, as the extract
040800*    that names the transaction of record. For each B entry
040900*    still MISSING, every still-MISSING A entry with the same
041000*    Dept/Value/Cpart and within one day either way is a
041100*    candidate; of those, the one with the earliest date wins
041200*    (WS-Best-A-Ix tracks it across the scan) - one A entry can
041300*    satisfy only one B entry, and a tie on date goes to
041400*    whichever A entry arrived first, which the low-to-high
041500*    table scan gives for free.
041600*
041700 ca000-Match-Transactions-Para.
041800     if       BR-Extract-B-Count = zero
041900              go to  ca000-Exit.
042000*
042100     set      BR-Extract-B-Ix  to  1.
042200*
042300 ca100-Match-Loop.
042400     perform  cb000-Find-Candidate-Para  thru  cb000-Exit.
042500*
042600     set      BR-Extract-B-Ix  up  by  1.
042700     if       BR-Extract-B-Ix  not >  BR-Extract-B-Count
042800              go to  ca100-Match-Loop.
042900*
043000 ca000-Exit.
043100     exit.
043200*
043300*    Scans all of Side A for the earliest-dated candidate for
043400*    the current Side B entry, then marks the winner (if any)
043500*    FOUND on both sides.
043600*
043700 cb000-Find-Candidate-Para.
043800     move     zero  to  WS-Best-A-Ix.
043900*
044000     if       BR-Extract-A-Count = zero
044100              go to  cb000-Exit.
044200*
044300     set      BR-Extract-A-Ix  to  1.
044400*
044500 cb100-Scan-Loop.
044600     if       BRA-Missing (BR-Extract-A-Ix)
044700          and BRA-Dept  (BR-Extract-A-Ix) =
044800              BRB-Dept  (BR-Extract-B-Ix)
044900          and BRA-Value (BR-Extract-A-Ix) =
045000              BRB-Value (BR-Extract-B-Ix)
045100          and BRA-Cpart (BR-Extract-A-Ix) =
045200              BRB-Cpart (BR-Extract-B-Ix)
045300              perform  cc000-Test-Tolerance-Para
045400                       thru  cc000-Exit
045500              if       WS-In-Tolerance
045600                       perform  cd000-Track-Best-Para
045700                                thru  cd000-Exit.
045800*
045900     set      BR-Extract-A-Ix  up  by  1.
046000     if       BR-Extract-A-Ix  not >  BR-Extract-A-Count
046100              go to  cb100-Scan-Loop.
046200*
046300     if       WS-Best-A-Ix  =  zero
046400              go to  cb000-Exit.
046500*
046600     move     "   FOUND"  to  BRA-Status (WS-Best-A-Ix).
046700     move     "   FOUND"  to  BRB-Status (BR-Extract-B-Ix).
046800*
046900 cb000-Exit.
047000     exit.
047100*
047200*    Applies the one day either way test to the candidate at
047300*    BR-Extract-A-Ix - day-serial is a plain number, so the
047400*    test itself does not care what order candidates arrive
047500*    in.
047600*
047700 cc000-Test-Tolerance-Para.
047800     move     "N"  to  WS-In-Tol-Sw.
047900     compute  WS-Diff-Days  =  BRA-Day-Serial (BR-Extract-A-Ix)
048000                             -  BRB-Day-Serial (BR-Extract-B-Ix).
048100     if       WS-Diff-Days  <  -1  or  WS-Diff-Days  >  1
048200              go to  cc000-Exit.
048300*
048400     move     "Y"  to  WS-In-Tol-Sw.
048500*
048600 cc000-Exit.
048700     exit.
048800*
048900*    Keeps the earliest-dated candidate seen so far for this B
049000*    entry - only replaces WS-Best-A-Ix when the new candidate's
049100*    date is strictly earlier, so an equal date keeps the one
049200*    already held (the earlier arrival, since the scan runs
049300*    low to high).
049400*
049500 cd000-Track-Best-Para.
049600     if       WS-Best-A-Ix  =  zero
049700              set  WS-Best-A-Ix  to  BR-Extract-A-Ix
049800              go to  cd000-Exit.
049900*
050000     if       BRA-Day-Serial (BR-Extract-A-Ix)  <
050100              BRA-Day-Serial (WS-Best-A-Ix)
050200              set  WS-Best-A-Ix  to  BR-Extract-A-Ix.
050300*
050400 cd000-Exit.
050500     exit.
050600*
050700*    Report - Side A details in arrival order, a blank line,
050800*    then Side B details in arrival order, each carrying its
050900*    final FOUND/MISSING status.
051000*
051100 da000-Write-Report-Para.
051200     move     "Transactions A:"  to  BRH-Text.
051300     write    BR-Report-Record  from  BR-Report-Header-Line.
051400*
051500     if       BR-Extract-A-Count  >  zero
051600              set  BR-Extract-A-Ix  to  1
051700              perform  da100-Write-A-Loop
051800                       thru  da100-Exit
051900                       BR-Extract-A-Count  times.
052000*
052100     write     BR-Report-Record  from  BRH-Blank-Line.
052200*
052300     move     "Transactions B:"  to  BRH-Text.
052400     write    BR-Report-Record  from  BR-Report-Header-Line.
052500*
052600     if       BR-Extract-B-Count  >  zero
052700              set  BR-Extract-B-Ix  to  1
052800              perform  da200-Write-B-Loop
052900                       thru  da200-Exit
053000                       BR-Extract-B-Count  times.
053100*
053200 da000-Exit.
053300     exit.
053400*
053500 da100-Write-A-Loop.
053600     move     BRA-Date   (BR-Extract-A-Ix)  to  BRD-Date.
053700     move     BRA-Dept   (BR-Extract-A-Ix)  to  BRD-Dept.
053800     move     BRA-Cpart  (BR-Extract-A-Ix)  to  BRD-Cpart.
053900     move     BRA-Value  (BR-Extract-A-Ix)  to  BRD-Value.
054000     move     BRA-Status (BR-Extract-A-Ix)  to  BRD-Status.
054100     write    BR-Report-Record  from  BR-Report-Detail-Line.
054200     set      BR-Extract-A-Ix  up  by  1.
054300*
054400 da100-Exit.
054500     exit.
054600*
054700 da200-Write-B-Loop.
054800     move     BRB-Date   (BR-Extract-B-Ix)  to  BRD-Date.
054900     move     BRB-Dept   (BR-Extract-B-Ix)  to  BRD-Dept.
055000     move     BRB-Cpart  (BR-Extract-B-Ix)  to  BRD-Cpart.
055100     move     BRB-Value  (BR-Extract-B-Ix)  to  BRD-Value.
055200     move     BRB-Status (BR-Extract-B-Ix)  to  BRD-Status.
055300     write    BR-Report-Record  from  BR-Report-Detail-Line.
055400     set      BR-Extract-B-Ix  up  by  1.
055500*
055600 da200-Exit.
055700     exit.
