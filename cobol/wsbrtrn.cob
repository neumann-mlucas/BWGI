000100*****************************************************
000200*                                                   *
000300*  Record Definition For Reconciliation Transaction *
000400*          Extracts A and B                         *
000500*     Uses Dept/Value/Cpart as the match key         *
000600*****************************************************
000700*  Record read as one comma-delimited line, then
000800*  unstrung into this layout by BRRECON. Copied once
000900*  per side (A/B), each side renamed via REPLACING so
001000*  both extracts can be held in memory at the same
001100*  time for the two-sided match.
001200*
001300* 03/12/25 vbc - Created for the BR (Bank/Account
001400*                Reconciliation) sub-suite.
001500* 11/12/25 vbc - Added BRE-Day-Serial for the +/- one
001600*                day tolerance test, calendar aware.
001700* 04/01/26 vbc - Widened BRE-Status 88-levels to match
001800*                fixed 8-byte field, trailing spaces.
001900* 09/01/26 vbc - Dropped the standalone transaction
002000*                record - the table entry below is the
002100*                only copy of the layout BRRECON needs,
002200*                folded in via REPLACING per side.
002300* 10/01/26 vbc - BRE-Status held right-justified in its
002400*                8 bytes, and BRE-Dept/BRE-Cpart marked
002500*                justified right, so the printed report
002600*                columns line up without a further move.
002700*
002800*  In-memory extract table - one occurrence per record read,
002900*  arrival order preserved (subscript = arrival position, so
003000*  the earlier-arrival tiebreak falls out of a low-to-high
003100*  scan of this table - no separate sequence field needed).
003200*
003300 01  BR-Extract-Table.
003400     03  BR-Extract-Entry           occurs 1000 times
003500                                     indexed by BR-Extract-Ix.
003600         05  BRE-Date                   pic x(10).
003700         05  filler  redefines  BRE-Date.
003800             07  BRE-Date-CCYY          pic x(04).
003900             07  filler                 pic x(01).
004000             07  BRE-Date-MM            pic x(02).
004100             07  filler                 pic x(01).
004200             07  BRE-Date-DD            pic x(02).
004300         05  BRE-Date-Bin               pic 9(8)   comp.
004400*                  ccyymmdd, numeric working form of BRE-Date
004500         05  BRE-Day-Serial             pic 9(7)   comp.
004600*                  calendar day-serial, set by BRDATE
004700         05  BRE-Dept                   pic x(20)  justified right.
004800         05  BRE-Value                  pic s9(7)v99  comp-3.
004900         05  BRE-Cpart                  pic x(20)  justified right.
005000         05  BRE-Status                 pic x(08).
005100             88  BRE-Missing            value " MISSING".
005200             88  BRE-Found              value "   FOUND".
005300         05  filler                     pic x(15).
005400 01  BR-Extract-Count              pic 9(4)   comp.
