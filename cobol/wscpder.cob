000100*****************************************************
000200*                                                   *
000300*  Working State For The Derived-Value Demo         *
000400*     (Circle Radius / Diameter, Cache-Checked)      *
000500*****************************************************
000600* 08/12/25 vbc - Created for the CALCDRV
000700*                demonstration driver.
000800* 09/12/25 vbc - Added the dump redefine and pads,
000900*                per the shop's usual record layout.
001000*
001100 01  CP-Derived-State.
001200     03  CP-Radius                  pic s9(7)v99  comp-3.
001300     03  CP-Diameter                pic s9(7)v99  comp-3.
001400     03  CP-Last-Rad                pic s9(7)v99  comp-3.
001500     03  CP-Cache-Set               pic x.
001600         88  CP-Cache-Is-Set        value "Y".
001700         88  CP-Cache-Not-Set       value "N".
001800     03  CP-Calc-Cnt                pic 9(4)   comp.
001900     03  filler                     pic x(05).
002000*
002100*  Dump view of the above - for the odd occasion the calc
002200*  count runs away and the whole state needs eyeballing
002300*  on the console in one hit.
002400*
002500 01  filler  redefines  CP-Derived-State.
002600     03  CP-State-Dump              pic x(21).
002700*
002800*  Demonstration trace / caption / result lines - built
002900*  and DISPLAYed by CALCDRV, one field per moving part.
003000*
003100 01  CP-Caption-Line.
003200     03  CP-Cap-Literal             pic x(02)  value "- ".
003300     03  CP-Cap-Text                pic x(60).
003400     03  filler                     pic x(05).
003500*
003600 01  CP-Trace-Line.
003700     03  CP-Trc-Literal             pic x(26)  value
003800                               ">>> Calculating Diameter: ".
003900     03  CP-Trc-Value               pic -(6)9.99.
004000     03  filler                     pic x(05).
004100*
004200 01  CP-Result-Line.
004300     03  CP-Res-Seq                 pic 9(01).
004400     03  CP-Res-Literal-1           pic x(20)  value
004500                               ". Circle Diameter is ".
004600     03  CP-Res-Value               pic -(6)9.99.
004700     03  filler                     pic x(05).
