000100*****************************************************
000200*                                                   *
000300*  Print Line Definitions For The Reconciliation    *
000400*          Report  (Print-File)                     *
000500*****************************************************
000600* 03/12/25 vbc - Created.
000700* 15/12/25 vbc - Right justified Dept/Cpart/Status
000800*                columns to match the printed sample.
000900* 10/01/26 vbc - Status column dropped its own
001000*                justified right clause - WSBRTRN now
001100*                stores the status text right-justified
001200*                at source.
001300*
001400 01  BR-Report-Header-Line.
001500     03  BRH-Text                   pic x(20).
001600     03  filler                     pic x(112).
001700 01  filler  redefines  BR-Report-Header-Line.
001800     03  BRH-Blank-Line             pic x(132).
001900*
002000 01  BR-Report-Detail-Line.
002100     03  BRD-Literal-1              pic x(13)  value "Transaction: ".
002200     03  BRD-Date                   pic x(10).
002300     03  BRD-Sep-1                  pic x(03)  value " | ".
002400     03  BRD-Dept                   pic x(12)  justified right.
002500     03  BRD-Sep-2                  pic x(03)  value " | ".
002600     03  BRD-Cpart                  pic x(12)  justified right.
002700     03  BRD-Sep-3                  pic x(03)  value " | ".
002800     03  BRD-Value                  pic -(6)9.99.
002900*          zero-suppressed, no thousands separator, per
003000*          the reconciliation report column spec
003100     03  BRD-Literal-2              pic x(09)  value " | Status".
003200     03  BRD-Sep-4                  pic x(02)  value ": ".
003300     03  BRD-Status                 pic x(08).
003400*                  BRE-Status arrives already right-justified,
003500*                  see WSBRTRN - no further shuffling needed here
003600     03  filler                     pic x(20).
