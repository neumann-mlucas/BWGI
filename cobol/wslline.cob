000100*****************************************************
000200*                                                   *
000300*  Record And Buffer Definitions For The Reverse    *
000400*          Line Listing Utility (LASTLIN)           *
000500*****************************************************
000600* 05/12/25 vbc - Created.
000700* 09/12/25 vbc - Buffer size bumped to 1000 lines
000800*                per file - generous for the log
000900*                files this utility is run against.
001000*
001100 01  LL-Text-Record                pic x(256).
001200*
001300 01  LL-Line-Buffer.
001400     03  LL-Buffer-Entry           occurs 1000 times
001500                                    indexed by LL-Buffer-Ix.
001600         05  LL-Buffer-Text        pic x(256).
001700 01  LL-Line-Count                 pic 9(4)   comp.
