000100*****************************************************
000200*                                                   *
000300*            Reverse Order Line Listing              *
000400*        (Last Line First - Log Inspection)          *
000500*                                                   *
000600*****************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         lastlin.
001200 author.             V B Coen.
001300 installation.       Applewood Computers.
001400 date-written.       11/09/1986.
001500 date-compiled.
001600 security.           Copyright (C) 1986-2026, Applewood
001700                      Computers Accounting System.
001800                      Distributed under the GNU General
001900                      Public License. See file COPYING.
002000*
002100*    Remarks.            Prints the lines of one or more text
002200*                        files last-line-first, for reviewing
002300*                        a job log without scrolling to the
002400*                        foot of it. Blank lines are dropped
002500*                        from the printed listing.
002600*
002700*    Called modules.     None.
002800*    Files used.
002900*                        LLIN01. Primary text file (required).
003000*                        LLIN02. Secondary text file (optional -
003100*                                skipped if not present).
003200*                        LLOUT01. Reversed listing (print).
003300*
003400*    Error messages used.
003500*                        LL001 - Cannot open primary input.
003600*                        LL002 - Cannot open output file.
003700*
003800* Changes:
003900* 11/09/1986 vbc -      Created - forward read, buffer, and
004000*                       print in reverse, in place of the
004100*                       backward chunked disc scan used on
004200*                       the mini computer version.
004300* 24/02/1993 vbc -      Second input slot added so an evening
004400*                       and a daytime log can be listed in one
004500*                       run.
004600* 14/09/1998 vbc - Y2K. Run-date banner confirmed CCYY-safe,
004700*                       no windowed year used anywhere here.
004800* 05/12/2025 vbc - 1.00 Rebuilt for the BR batch utilities
004900*                       sub-suite, buffer bumped to 1000
005000*                       lines/file.
005100*
005200*************************************************************
005300*
005400* Copyright Notice.
005500* ****************
005600*
005700* This program is part of the Applewood Computers Accounting
005800* System and is Copyright (c) Vincent B Coen, 1986-2026 and
005900* later. Distributed under the GNU General Public License,
006000* version 3 and later, for personal and in-house business
006100* use. See the file COPYING for details.
006200*
006300*************************************************************
006400*
006500 environment              division.
006600*===============================
006700*
006800 configuration section.
006900 special-names.
007000     C01 is TOP-OF-FORM.
007100*
007200 input-output             section.
007300 file-control.
007400*
007500     select   LL-Input-File-1  assign  to  "LLIN01"
007600              organization  is  line sequential
007700              file status   is  LL-Status-1.
007800*
007900     select   LL-Input-File-2  assign  to  "LLIN02"
008000              organization  is  line sequential
008100              file status   is  LL-Status-2.
008200*
008300     select   LL-Output-File   assign  to  "LLOUT01"
008400              organization  is  line sequential
008500              file status   is  LL-Out-Status.
008600*
008700 data                     division.
008800*===============================
008900 file section.
009000*
009100 fd  LL-Input-File-1
009200     label record standard.
009300 01  LL-Input-Record-1        pic x(256).
009400*
009500 fd  LL-Input-File-2
009600     label record standard.
009700 01  LL-Input-Record-2        pic x(256).
009800*
009900 fd  LL-Output-File
010000     label record standard.
010100 01  LL-Output-Record         pic x(256).
010200*
010300 working-storage section.
010400*-----------------------
010500*
010600 77  Prog-Name                pic x(16)  value "lastlin (1.00)".
010700*
010800 copy "wslline.cob".
010900*
011000 01  WS-Run-Date               pic 9(8)   comp.
011100 01  filler  redefines  WS-Run-Date.
011200     03  WS-Run-CCYY           pic 9(4).
011300     03  WS-Run-MM             pic 9(2).
011400     03  WS-Run-DD             pic 9(2).
011500*
011600 01  LL-File-Statuses.
011700     03  LL-Status-1           pic xx.
011800     03  LL-Status-2           pic xx.
011900 01  filler  redefines  LL-File-Statuses.
012000     03  LL-Status-Tab         pic xx  occurs 2.
012100 01  LL-Out-Status             pic xx.
012200*
012300 01  LL-File-Rec-Counts.
012400     03  LL-Recs-File-1        pic 9(4)   comp.
012500     03  LL-Recs-File-2        pic 9(4)   comp.
012600 01  filler  redefines  LL-File-Rec-Counts.
012700     03  LL-Recs-Tab           pic 9(4)   comp  occurs 2.
012800*
012900 01  WS-EOF-Sw                 pic x      value "N".
013000     88  WS-EOF                value "Y".
013100*
013200 01  LL-Errors.
013300     03  LL001   pic x(40) value
013400         "LL001 Cannot open primary input file".
013500     03  LL002   pic x(40) value
013600         "LL002 Cannot open output file".
013700*
013800 procedure  division.
013900*====================
014000*
014100 aa000-Main-Para.
014200     display  Prog-Name  " Starting".
014300     accept   WS-Run-Date  from  date  YYYYMMDD.
014400     display  "Run date " WS-Run-CCYY "/" WS-Run-MM "/"
014500              WS-Run-DD.
014600*
014700     open     output  LL-Output-File.
014800     if       LL-Out-Status not = "00"
014900              display  LL002
015000              go to  aa000-Exit.
015100*
015200     perform  ba000-Process-File-1-Para  thru  ba000-Exit.
015300*
015400     perform  bb000-Process-File-2-Para  thru  bb000-Exit.
015500*
015600     close    LL-Output-File.
015700     display  Prog-Name  " Ended - "
015800              LL-Recs-Tab (1)  " + "  LL-Recs-Tab (2)
015900              " lines listed - statuses "
016000              LL-Status-Tab (1)  "/"  LL-Status-Tab (2).
016100*
016200 aa000-Exit.
016300     goback.
016400*
016500 ba000-Process-File-1-Para.
016600     open     input  LL-Input-File-1.
016700     if       LL-Status-1 not = "00"
016800              display  LL001
016900              close  LL-Output-File
017000              goback.
017100*
017200     move     zero  to  LL-Line-Count  LL-Recs-File-1.
017300     move     "N"  to  WS-EOF-Sw.
017400*
017500     perform  ca000-Load-File-1-Para  thru  ca000-Exit
017600              until  WS-EOF.
017700*
017800     close    LL-Input-File-1.
017900     perform  da000-Emit-Reversed-Para  thru  da000-Exit.
018000*
018100 ba000-Exit.
018200     exit.
018300*
018400 ca000-Load-File-1-Para.
018500     read     LL-Input-File-1
018600              at end
018700                 set  WS-EOF  to  true
018800                 go to  ca000-Exit
018900              not at end
019000                 add  1  to  LL-Line-Count  LL-Recs-File-1
019100                 move  LL-Input-Record-1
019200                       to  LL-Buffer-Text (LL-Line-Count)
019300     end-read.
019400*
019500 ca000-Exit.
019600     exit.
019700*
019800 bb000-Process-File-2-Para.
019900     move     "N"  to  WS-EOF-Sw.
020000     open     input  LL-Input-File-2.
020100     if       LL-Status-2 not = "00"
020200              close  LL-Input-File-2
020300              go to  bb000-Exit.
020400*
020500     move     zero  to  LL-Line-Count  LL-Recs-File-2.
020600*
020700     perform  cb000-Load-File-2-Para  thru  cb000-Exit
020800              until  WS-EOF.
020900*
021000     close    LL-Input-File-2.
021100     perform  da000-Emit-Reversed-Para  thru  da000-Exit.
021200*
021300 bb000-Exit.
021400     exit.
021500*
021600 cb000-Load-File-2-Para.
021700     read     LL-Input-File-2
021800              at end
021900                 set  WS-EOF  to  true
022000                 go to  cb000-Exit
022100              not at end
022200                 add  1  to  LL-Line-Count  LL-Recs-File-2
022300                 move  LL-Input-Record-2
022400                       to  LL-Buffer-Text (LL-Line-Count)
022500     end-read.
022600*
022700 cb000-Exit.
022800     exit.
022900*
023000*    Common reversal / print paragraph - LL-Line-Count and
023100*    LL-Buffer-Text hold whichever file was just loaded.
023200*
023300 da000-Emit-Reversed-Para.
023400     if       LL-Line-Count = zero
023500              go to  da000-Exit.
023600*
023700     set      LL-Buffer-Ix  to  LL-Line-Count.
023800*
023900 da100-Emit-Loop.
024000     if       LL-Buffer-Text (LL-Buffer-Ix) not = spaces
024100              write  LL-Output-Record
024200                     from  LL-Buffer-Text (LL-Buffer-Ix)
024300              if     LL-Out-Status not = "00"
024400                     display  LL002
024500                     go to  da000-Exit
024600              end-if
024700     end-if.
024800*
024900     set      LL-Buffer-Ix  down  by  1.
025000     if       LL-Buffer-Ix  >  zero
025100              go to  da100-Emit-Loop.
025200*
025300 da000-Exit.
025400     exit.
