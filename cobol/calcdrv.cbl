000100*****************************************************
000200*                                                   *
000300*     Derived-Value Cache Demonstration Driver       *
000400*          (Circle Radius / Diameter)                *
000500*                                                   *
000600*****************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         calcdrv.
001200 author.             V B Coen.
001300 installation.       Applewood Computers.
001400 date-written.       02/06/1988.
001500 date-compiled.
001600 security.           Copyright (C) 1988-2026, Applewood
001700                      Computers Accounting System.
001800                      Distributed under the GNU General
001900                      Public License. See file COPYING.
002000*
002100*    Remarks.            Demonstrates the compute-on-change
002200*                        caching rule used for derived fields
002300*                        elsewhere in the suite - a value is
002400*                        only recomputed when the attribute it
002500*                        depends on has actually changed since
002600*                        the last computation, otherwise the
002700*                        cached figure is returned as-is.
002800*
002900*                        Worked here with a circle whose
003000*                        diameter is derived from its radius,
003100*                        including the inverse case (diameter
003200*                        set directly, radius is worked back)
003300*                        and a reset case (radius zeroed).
003400*
003500*    Called modules.     None.
003600*    Files used.         None - in-memory demonstration only.
003700*
003800* Changes:
003900* 02/06/1988 vbc -      Created as a training example for the
004000*                       cache-checked calculation pattern used
004100*                       on the tax-table lookups.
004200* 17/08/1994 vbc -      Added the inverse-update case (set
004300*                       diameter, back-solve radius).
004400* 09/03/1999 vbc - Y2K. No date fields in this module - note
004500*                       added to the register regardless.
004600* 08/12/2025 vbc - 1.00 Rebuilt for the BR batch utilities
004700*                       sub-suite, script sequence matches
004800*                       the five demonstration steps below.
004900* 09/12/2025 vbc -      Driven off the caption/radius tables
005000*                       rather than one-off literals, in line
005100*                       with the check-digit table style used
005200*                       on the old MAPS09 module.
005300*
005400*************************************************************
005500*
005600* Copyright Notice.
005700* ****************
005800*
005900* This program is part of the Applewood Computers Accounting
006000* System and is Copyright (c) Vincent B Coen, 1988-2026 and
006100* later. Distributed under the GNU General Public License,
006200* version 3 and later, for personal and in-house business
006300* use. See the file COPYING for details.
006400*
006500*************************************************************
006600*
006700 environment              division.
006800*===============================
006900*
007000 configuration section.
007100 special-names.
007200     C01 is TOP-OF-FORM.
007300*
007400 input-output             section.
007500*------------------------------
007600*
007700 data                     division.
007800*===============================
007900 working-storage section.
008000*-----------------------
008100*
008200 77  Prog-Name                pic x(16)  value "calcdrv (1.00)".
008300 77  WS-Step-No                pic 9(1)   comp.
008400 77  WS-New-Diameter           pic s9(7)v99  comp-3.
008500*
008600*  Caption text for each of the five demonstration steps -
008700*  one literal broken into an occurs table, the same trick
008800*  MAPS09 uses for its check-digit alphabet.
008900*
009000 01  WS-Caption-Lit.
009100     03  filler  pic x(60)  value
009200         "Changing Circle Radius to 1                               ".
009300     03  filler  pic x(60)  value
009400         "Changing Circle Radius to 10                              ".
009500     03  filler  pic x(60)  value
009600         "Changing Circle Diameter to 40                            ".
009700     03  filler  pic x(60)  value
009800         "Deleting Circle Diameter                                  ".
009900 01  filler  redefines  WS-Caption-Lit.
010000     03  WS-Caption-Tab  occurs 4 times  pic x(60).
010100*
010200*  Radius set-points used at steps 2 and 3 - a second small
010300*  literal-into-table, kept apart from the captions above.
010400*
010500 01  WS-Radius-Lit             pic 9(06)  value "001010".
010600 01  filler  redefines  WS-Radius-Lit.
010700     03  WS-Radius-Tab  occurs 2 times  pic 9(03).
010800*
010900 copy "wscpder.cob".
011000*
011100 procedure  division.
011200*====================
011300*
011400 aa000-Main-Para.
011500*
011600*    Step 1 - Initialise radius = 1.
011700*
011800     move     WS-Radius-Tab (1)  to  CP-Radius.
011900     move     "N"  to  CP-Cache-Set.
012000     move     zero  to  CP-Calc-Cnt.
012100*
012200*    Step 2 - Request diameter twice - first computes,
012300*             second is served from cache.
012400*
012500     move     WS-Caption-Tab (1)  to  CP-Cap-Text.
012600     perform  za000-Show-Caption-Para  thru  za000-Exit.
012700     move     1  to  WS-Step-No.
012800     perform  ba000-Compute-Diameter-Para  thru  ba000-Exit.
012900     perform  zb000-Show-Result-Para  thru  zb000-Exit.
013000     move     2  to  WS-Step-No.
013100     perform  ba000-Compute-Diameter-Para  thru  ba000-Exit.
013200     perform  zb000-Show-Result-Para  thru  zb000-Exit.
013300*
013400*    Step 3 - Set radius = 10, request diameter twice.
013500*
013600     move     WS-Radius-Tab (2)  to  CP-Radius.
013700     move     WS-Caption-Tab (2)  to  CP-Cap-Text.
013800     perform  za000-Show-Caption-Para  thru  za000-Exit.
013900     move     1  to  WS-Step-No.
014000     perform  ba000-Compute-Diameter-Para  thru  ba000-Exit.
014100     perform  zb000-Show-Result-Para  thru  zb000-Exit.
014200     move     2  to  WS-Step-No.
014300     perform  ba000-Compute-Diameter-Para  thru  ba000-Exit.
014400     perform  zb000-Show-Result-Para  thru  zb000-Exit.
014500*
014600*    Step 4 - Set diameter = 40 (inverse update), radius
014700*             becomes diameter / 2, then request diameter
014800*             twice as before.
014900*
015000     move     40  to  WS-New-Diameter.
015100     move     WS-Caption-Tab (3)  to  CP-Cap-Text.
015200     perform  za000-Show-Caption-Para  thru  za000-Exit.
015300     perform  bb000-Set-Diameter-Para  thru  bb000-Exit.
015400     move     1  to  WS-Step-No.
015500     perform  ba000-Compute-Diameter-Para  thru  ba000-Exit.
015600     perform  zb000-Show-Result-Para  thru  zb000-Exit.
015700     move     2  to  WS-Step-No.
015800     perform  ba000-Compute-Diameter-Para  thru  ba000-Exit.
015900     perform  zb000-Show-Result-Para  thru  zb000-Exit.
016000*
016100*    Step 5 - Delete/reset the diameter - radius is set to
016200*             zero, then diameter recomputes once and is
016300*             thereafter served from cache.
016400*
016500     move     WS-Caption-Tab (4)  to  CP-Cap-Text.
016600     perform  za000-Show-Caption-Para  thru  za000-Exit.
016700     perform  bc000-Reset-Diameter-Para  thru  bc000-Exit.
016800     move     1  to  WS-Step-No.
016900     perform  ba000-Compute-Diameter-Para  thru  ba000-Exit.
017000     perform  zb000-Show-Result-Para  thru  zb000-Exit.
017100     move     2  to  WS-Step-No.
017200     perform  ba000-Compute-Diameter-Para  thru  ba000-Exit.
017300     perform  zb000-Show-Result-Para  thru  zb000-Exit.
017400*
017500     goback.
017600*
017700*    Caching rule - runs the derivation only when no cached
017800*    value exists yet, or when the radius has moved since
017900*    the last computation.
018000*
018100 ba000-Compute-Diameter-Para.
018200     if       CP-Cache-Is-Set
018300          and CP-Radius = CP-Last-Rad
018400              go to  ba000-Exit.
018500*
018600     compute  CP-Diameter  =  CP-Radius * 2.
018700     move     CP-Radius  to  CP-Last-Rad.
018800     move     "Y"  to  CP-Cache-Set.
018900     add      1  to  CP-Calc-Cnt.
019000*
019100     move     CP-Diameter  to  CP-Trc-Value.
019200     display  CP-Trc-Literal  CP-Trc-Value.
019300*
019400 ba000-Exit.
019500     exit.
019600*
019700*    Inverse update - a diameter is imposed directly, so the
019800*    radius is worked back from it and the cache is dropped
019900*    (the next diameter request must recompute once).
020000*
020100 bb000-Set-Diameter-Para.
020200     divide   WS-New-Diameter  by  2  giving  CP-Radius
020300              rounded.
020400     move     "N"  to  CP-Cache-Set.
020500*
020600 bb000-Exit.
020700     exit.
020800*
020900*    Reset - deleting the derived value drops the radius to
021000*            zero and clears the cache.
021100*
021200 bc000-Reset-Diameter-Para.
021300     move     zero  to  CP-Radius.
021400     move     "N"  to  CP-Cache-Set.
021500*
021600 bc000-Exit.
021700     exit.
021800*
021900 za000-Show-Caption-Para.
022000     display  CP-Cap-Literal  CP-Cap-Text.
022100*
022200 za000-Exit.
022300     exit.
022400*
022500 zb000-Show-Result-Para.
022600     move     WS-Step-No    to  CP-Res-Seq.
022700     move     CP-Diameter   to  CP-Res-Value.
022800     display  CP-Res-Seq  CP-Res-Literal-1  CP-Res-Value.
022900*
023000 zb000-Exit.
023100     exit.
