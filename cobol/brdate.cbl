000100*****************************************************
000200*                                                   *
000300*          Calendar Day-Serial Calculation          *
000400*                                                   *
000500*****************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.         brdate.
001100 author.             V B Coen.
001200 installation.       Applewood Computers.
001300 date-written.       04/12/1985.
001400 date-compiled.
001500 security.           Copyright (C) 1985-2026, Applewood
001600                      Computers Accounting System.
001700                      Distributed under the GNU General
001800                      Public License. See file COPYING.
001900*
002000*    Remarks.            Converts a calendar date (CCYY,MM,DD)
002100*                        into an absolute day-serial number so
002200*                        that BRRECON can test a +/- one day
002300*                        tolerance across month and year ends
002400*                        without an intrinsic date FUNCTION.
002500*
002600*    Called by.          BRRECON.
002700*    Called modules.     None.
002800*
002900* Changes:
003000* 04/12/1985 vbc -      Created, day-serial from a fixed
003100*                       epoch of year zero, month table
003200*                       method as used elsewhere for check
003300*                       digit tables (see MAPS09).
003400* 19/03/1991 vbc -      Corrected century-leap test, was
003500*                       treating 1900 as a leap year.
003600* 11/07/1998 vbc - Y2K. Confirmed CCYY already carries the
003700*                       full century, no windowing needed.
003800* 22/05/2004 vbc -      Renamed working fields to the BD-
003900*                       prefix to match the calling linkage.
004000* 11/12/2025 vbc - 1.00 Lifted out of the old MAPS04 date
004100*                       routine and rebuilt without
004200*                       FUNCTION INTEGER-OF-DATE, for the
004300*                       BR reconciliation sub-suite.
004400*
004500 environment             division.
004600*===============================
004700*
004800 configuration section.
004900 special-names.
005000     C01 is TOP-OF-FORM.
005100*
005200 input-output             section.
005300*------------------------------
005400*
005500 data                     division.
005600*===============================
005700 working-storage section.
005800*-----------------------
005900*
005950*  Working fields grouped under one 01 so a corrupt calculation
005960*  can be dumped as a single item on the day-serial error trap.
005970*
005980 01  BD-Work-Fields.
005990     03  BD-Century-Yrs      pic 9(4)   comp.
006000     03  BD-Leap-Sw          pic x      value "N".
006100         88  BD-Is-Leap-Year value "Y".
006200     03  BD-Q1               pic 9(4)   comp.
006300     03  BD-Q2               pic 9(4)   comp.
006400     03  BD-Q3               pic 9(4)   comp.
006500     03  BD-Extra-Day        pic 9(1)   comp.
006550     03  filler              pic x(05).
006560*
006570 01  filler  redefines  BD-Work-Fields.
006580     03  BD-Work-Dump        pic x(20).
006600*
006800*  Cumulative days before each month, non-leap year - built
006900*  as one literal then redefined into an occurs table, the
007000*  same trick MAPS09 uses for its check-digit alphabet.
007100*
007200 01  BD-Cum-Days-Lit         pic x(36)  value
007300                        "000031059090120151181212243273304334".
007400 01  filler  redefines  BD-Cum-Days-Lit.
007500     03  BD-Cum-Days-Ent     occurs 12 times
007600                             pic 9(3).
007700*
007800 linkage                  section.
007900*------------------------------
008000*
008100 01  BRDATE-WS.
008150     03  BD-Date-Parts.
008160         05  BD-CCYY          pic 9(4).
008170         05  BD-MM            pic 9(2).
008180         05  BD-DD            pic 9(2).
008500     03  BD-Day-Serial        pic 9(7)   comp.
008520*
008530*  Single-field view of the incoming date, used only when
008540*  BRRECON traces a bad date on the reconciliation report.
008550*
008560 01  filler  redefines  BRDATE-WS.
008570     03  BD-Date-8            pic 9(8).
008580     03  filler               pic 9(7).
008600*
008700 procedure  division using  BRDATE-WS.
008800*===================================
008900*
009000 aa000-Main-Para.
009100     move     zero  to  BD-Day-Serial.
009200     move     BD-CCYY  to  BD-Century-Yrs.
009300     subtract 1  from  BD-Century-Yrs.
009400*
009500     divide    BD-Century-Yrs  by  4    giving  BD-Q1.
009600     divide    BD-Century-Yrs  by  100  giving  BD-Q2.
009700     divide    BD-Century-Yrs  by  400  giving  BD-Q3.
009800*
009900     compute  BD-Day-Serial  =  (BD-Century-Yrs * 365)
010000                              +  BD-Q1  -  BD-Q2  +  BD-Q3.
010100*
010200     perform  ba000-Leap-Test-Para  thru  ba000-Exit.
010300*
010400     move     zero  to  BD-Extra-Day.
010500     if       BD-Is-Leap-Year  and  BD-MM > 2
010600              move  1  to  BD-Extra-Day.
010700*
010800     add      BD-Cum-Days-Ent (BD-MM)  to  BD-Day-Serial.
010900     add      BD-Extra-Day             to  BD-Day-Serial.
011000     add      BD-DD                    to  BD-Day-Serial.
011100*
011200     go to    aa000-Exit.
011300*
011400 ba000-Leap-Test-Para.
011500     move     "N"  to  BD-Leap-Sw.
011600     divide   BD-CCYY  by  400  giving  BD-Q3
011700              remainder  BD-Q1.
011800     if       BD-Q1 = zero
011900              move  "Y"  to  BD-Leap-Sw
012000              go to  ba000-Exit.
012100*
012200     divide   BD-CCYY  by  100  giving  BD-Q2
012300              remainder  BD-Q1.
012400     if       BD-Q1 = zero
012500              go to  ba000-Exit.
012600*
012700     divide   BD-CCYY  by  4    giving  BD-Q1
012800              remainder  BD-Q1.
012900     if       BD-Q1 = zero
013000              move  "Y"  to  BD-Leap-Sw.
013100*
013200 ba000-Exit.
013300     exit.
013400*
013500 aa000-Exit.
013600     exit program.
